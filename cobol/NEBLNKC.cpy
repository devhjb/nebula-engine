000100******************************************************************
000200* NEBLNKC                                                    (C)
000300*-------------------------------------------------------------*
000400* LETZTE AENDERUNG :: 1987-03-09
000500* LETZTE VERSION   :: A.01.00
000600* KURZBESCHREIBUNG :: LINK-REC UEBERGABE NEBDRV0O -> NEBENG0M
000700*                     BEIM CALL "NEBENG0M" JE SATZ
000800* AUFTRAG          :: NEB-0001
000900*-------------------------------------------------------------*
001000* VERS.  | DATUM    | VON | KOMMENTAR                         *
001100*--------|----------|-----|-----------------------------------*
001200* A.00.00|1985-06-24| JCS | ERSTERSTELLUNG (NACH DEM          *   NEB-0001
001300*        |          |     | LINK-HDR/LINK-DATA AUFBAU VON     *   NEB-0001
001400*        |          |     | ANODRV0O/SSFANO0M)                *   NEB-0001
001500* A.01.00|1987-03-09| RGM | LINK-FAULT-ENTRY TABELLE ERGAENZT,*   NEB-0001
001600*        |          |     | DAMIT DIE ENGINE JE CALL MEHR ALS *   NEB-0001
001700*        |          |     | EINEN FEHLER MELDEN KANN (NEB-0001)*  NEB-0001
001800*--------|----------|-----|-----------------------------------*
001900*                                                             *
002000* NEBDRV0E UND NEBENG0E KOPIEREN BEIDE DIESES MEMBER, DAMIT   *
002100* RUFER UND GERUFENES PROGRAMM IN DER LINKAGE SECTION         *
002200* SYNCHRON BLEIBEN - AUS DEMSELBEN GRUND HOLTE DIE ALTE        *
002300* ABTEILUNG WSYS022C OF "=MSGLIB" IN JEDES PROGRAMM, DAS MIT   *
002400* WSYS022 SPRACH.                                             *
002500******************************************************************
002600 01          LINK-REC.
002700     05      LINK-HDR.
002800         10  LINK-RC             PIC S9(04) COMP.
002900*               0    = OK, RESULT-RECORD-WS GEFUELLT
003000*               9999 = ENGINE LIEF NICHT (S. LINK-ABEND-TXT)
003100         10  LINK-ABEND-TXT      PIC X(40).
003150         10  FILLER              PIC X(01).
003200     05      LINK-CONTEXT-IN.
003300*           NUR-LESEN-KONTEXT, DER DER ENGINE UEBERGEBEN WIRD -
003400*           DIE SICHT, DIE VOR DEM ERSTEN REGELDURCHLAUF
003450*           AUFGEBAUT WIRD.
003500         10  LINK-REC-ID         PIC X(10).
003600         10  LINK-REC-FIELD-1    PIC S9(09)V99 COMP-3.
003700         10  LINK-REC-FIELD-2    PIC S9(09)V99 COMP-3.
003800         10  LINK-REC-CURRENCY   PIC X(03).
003850         10  FILLER              PIC X(01).
003900     05      LINK-RESULT-OUT.
004000*           WIRD VON DER ENGINE IM ABSCHLUSSTEIL GEFUELLT, EINS
004100*           ZU EINS MIT RESULT-RECORD-WS (OHNE RES-REC-ID, DAS
004200*           DER TREIBER SELBST AUS LINK-REC-ID UEBERNIMMT).
004300         10  LINK-RULES-FIRED    PIC S9(04).
004400         10  LINK-FIELD-1-OUT    PIC S9(09)V99 COMP-3.
004500         10  LINK-FIELD-2-OUT    PIC S9(09)V99 COMP-3.
004600         10  LINK-LAST-RULE-ID   PIC X(10).
004700         10  LINK-STATUS-OUT     PIC X(01).
004750         10  FILLER              PIC X(01).
004800     05      LINK-FAULT-COUNT    PIC S9(04) COMP.
004900     05      LINK-FAULT-ENTRY OCCURS 50 TIMES.
005000         10  LFE-RULE-ID         PIC X(10).
005100         10  LFE-ERROR-CODE      PIC X(10).
005200         10  LFE-CATEGORY        PIC X(13).
005300         10  LFE-MESSAGE         PIC X(60).
005350         10  FILLER              PIC X(01).
005400 01          MAX-FAULT-ENTRIES   PIC S9(04) COMP VALUE 50.
