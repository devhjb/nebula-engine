000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* NEBENG0M                                                   (C)
000400*-------------------------------------------------------------*
000500* LETZTE AENDERUNG :: 2003-08-14
000600* LETZTE VERSION   :: A.07.00
000700* KURZBESCHREIBUNG :: REGELAUSWERTUNGS-ENGINE - WIRD JE DATAIN-
000800*                     ZEILE EINMAL VON NEBDRV0O GERUFEN.
000900*                     DURCHLAEUFT DIE GEMEINSAME RULE-TABLE-
001000*                     BUFFER IN PRIORITAETSREIHENFOLGE UND
001100*                     PRUEFT JE AKTIVIERTER REGEL ERST DIE
001150*                     BEDINGUNG, DANN IHRE AKTION, GEGEN DEN
001170*                     KONTEXT DER ZEILE.
001200* AUFTRAG          :: NEB-0001
001300*-------------------------------------------------------------*
001400* VERS.  | DATUM    | VON | KOMMENTAR                         *
001500*--------|----------|-----|-----------------------------------*
001600* A.00.00|1985-06-10| JCS | ERSTERSTELLUNG, NACH DEM VORBILD   *  NEB-0001
001700*        |          |     | DER ALTEN SSFANO0M LOOK4ANNOTATION *  NEB-0001
001800*        |          |     | TABELLENSUCHE (C100-LOOK4ANNOTATION)* NEB-0001
001900* A.01.00|1985-09-22| JCS | LINK-FAULT-ENTRY WIRD BEI JEDEM    *  NEB-0001
002000*        |          |     | FEHLER ERGAENZT, STATT BEIM ERSTEN *  NEB-0001
002100*        |          |     | FEHLER ABZUBRECHEN (NEB-0001).     *  NEB-0001
002200* A.02.00|1986-04-22| RGM | LIEST RULE-TABLE-BUFFER ALS        *  NEB-0001
002300*        |          |     | EXTERNAL, STATT DIE TABELLE UEBER  *  NEB-0001
002400*        |          |     | LINK-REC ZU UEBERGEBEN (NEB-0001). *  NEB-0001
002500* A.03.00|1987-03-09| RGM | C300/C320 FELDZUGRIFFS-HILFS-      *  NEB-0001
002600*        |          |     | ROUTINEN AUS C110/C210 HERAUS-     *  NEB-0001
002700*        |          |     | GELOEST (NEB-0001).                *  NEB-0001
002800* A.04.00|1991-11-04| DKW | WAEHRUNGSPRUEFUNG (C210) BESTAETIGT*  NEB-0014
002900*        |          |     | ALS REINE NICHT-LEER-PRUEFUNG -    *  NEB-0014
003000*        |          |     | KEINE WAEHRUNGSUMRECHNUNG HIER     *  NEB-0014
003100*        |          |     | (NEB-0014).                       *   NEB-0014
003200* A.05.00|1994-02-18| JCS | AKTIONSCODE STOP ERGAENZT - LOEST  *  NEB-0014
003300*        |          |     | EINEN CONTROL-FEHLER AUS UND       *  NEB-0014
003400*        |          |     | BEENDET DIE RESTLICHE REGELKETTE   *  NEB-0014
003500*        |          |     | DIESER ZEILE (NEB-0014).           *  NEB-0014
003600* A.06.00|1999-06-07| TLH | Y2K-PRUEFUNG - RULE-VERSION WIRD   *  NEB-0033
003700*        |          |     | VON DIESEM MODUL NICHT ANGEFASST,  *  NEB-0033
003800*        |          |     | ALS REINES TEXTFELD BESTAETIGT     *  NEB-0033
003900*        |          |     | (NEB-0033).                       *   NEB-0033
004000* A.07.00|2003-08-14| MPK | RULE-COND-OPER "AL"/"NV" KONSTANTE *  NEB-0041
004100*        |          |     | BEDINGUNGEN IN C100 ERGAENZT       *  NEB-0041
004200*        |          |     | (NEB-0041).                       *   NEB-0041
004300*--------|----------|-----|-----------------------------------*
004400******************************************************************
004500 PROGRAM-ID.    NEBENG0M.
004600 AUTHOR.        J C SAYLES.
004700 INSTALLATION.  DATA CENTER BATCH SERVICES.
004800 DATE-WRITTEN.  1985-06-10.
004900 DATE-COMPILED.
005000 SECURITY.      NON-CONFIDENTIAL.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     SWITCH-15 IS SHOW-VERSION-SW
005700         ON STATUS IS SHOW-VERSION
005800     CLASS NUMERIC-TEXT IS "0123456789".
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 01          COMP-FELDER.
006300     05      C4-I1               PIC S9(04) COMP VALUE ZERO.
006400     05      C4-I2               PIC S9(04) COMP VALUE ZERO.
006500     05      W-RULES-FIRED       PIC S9(04) COMP VALUE ZERO.
006520     05      W-LOG-PTR           PIC S9(04) COMP VALUE ZERO.
006550     05      FILLER              PIC X(01).
006600*
006700 01          KONSTANTE-FELDER.
006800     05      K-MODUL             PIC X(08) VALUE "NEBENG0M".
006850     05      FILLER              PIC X(01).
006900*
007000*-------------------------------------------------------------*
007100* KONTEXT JE CALL - WIRD IN B000 AUS LINK-CONTEXT-IN AUFGEBAUT,
007200* VON DEN BEDINGUNGEN NUR GELESEN, NUR VON SETV-AKTIONEN (C320)
007300* GESCHRIEBEN UND IN B190 NACH LINK-RESULT-OUT ZURUECKKOPIERT.
007400* W-CTX-FIELD1-X IST EINE ROHBYTE-SICHT AUF DAS GEPACKTE FELD,
007500* DIE C215 BEIM AUSLOESEN DER WAEHRUNGSPRUEFUNG ANZEIGT, DAMIT
007550* DER FEHLER BIS AUF DEN ROHWERT VERFOLGT WERDEN KANN.
007600*-------------------------------------------------------------*
007700 01          W-CONTEXT.
007800     05      W-CTX-FIELD1        PIC S9(09)V99 COMP-3.
007900     05      W-CTX-FIELD2        PIC S9(09)V99 COMP-3.
008000     05      W-CTX-CURRENCY      PIC X(03).
008100     05      W-LAST-RULE-ID      PIC X(10).
008150     05      FILLER              PIC X(01).
008200 01          W-CTX-FIELD1-X REDEFINES W-CTX-FIELD1
008300                                 PIC X(06).
008400*
008500 01          SCHALTER.
008600     05      COND-RESULT-SW      PIC X(01).
008700          88 COND-TRUE                    VALUE "T".
008800          88 COND-FALSE                   VALUE "F".
008900     05      W-INTERRUPTED-SW    PIC X(01).
009000          88 W-INTERRUPTED                VALUE "Y".
009100          88 W-NOT-INTERRUPTED            VALUE "N".
009200     05      W-STOP-SW           PIC X(01).
009300          88 B100-STOP-LOOP               VALUE "Y".
009320     05      W-ERROR-SW          PIC X(01).
009330          88 W-ERROR-OCCURRED             VALUE "Y".
009340          88 W-NO-ERROR-YET              VALUE "N".
009350     05      FILLER              PIC X(01).
009400*
009500 01          WORK-FELDER.
009600     05      W-LOOKUP-KEY        PIC X(15).
009700     05      W-LOOKUP-VAL        PIC S9(09)V99 COMP-3.
009800     05      W-LOG-RULE-ID       PIC X(10).
009900     05      W-LOG-ERR-CODE      PIC X(10).
010000     05      W-LOG-CATEGORY      PIC X(13).
010100     05      W-LOG-MESSAGE       PIC X(60).
010150     05      FILLER              PIC X(01).
010200 01          W-LOOKUP-VAL-X REDEFINES W-LOOKUP-VAL
010300                                 PIC X(06).
010400*
010500*-------------------------------------------------------------*
010600* DIE GEMEINSAME REGELTABELLE, VON NEBDRV0O VOR DEM ERSTEN
010700* CALL AN DIESES MODUL SCHON GELADEN UND NACH PRIORITAET
010800* SORTIERT (C010-LOAD-RULETAB/C020-SORT-RULETAB).  BRINGT AUCH
010900* RULE-ENTRY-WS UND VALID-CONTEXT-KEY MIT, HIER NUR ALS
011000* ARBEITSBEREICH GENUTZT, UM DIE 88-STUFEN CFG-VALID-OPER/
011100* CFG-VALID-ACT/CFG-VALID-FIELD-KEY DARAN AUFZUHAENGEN (SIEHE
011200* C100/C110/C200/C210), DAMIT DIE GUELTIGKEITSLISTEN NICHT AN
011300* ZWEI STELLEN GEPFLEGT WERDEN MUESSEN.
011400*-------------------------------------------------------------*
011500 COPY NEBRULEC.
011600 01          RULE-ENTRY-WS-X REDEFINES RULE-ENTRY-WS
011700                                 PIC X(120).
011800*
011900 LINKAGE SECTION.
012000 COPY NEBLNKC.
012100*
012200 PROCEDURE DIVISION USING LINK-REC.
012300*
012400 A100-CONTROL SECTION.
012500 A100-00.
012600     MOVE ZERO TO LINK-RC
012700     MOVE SPACES TO LINK-ABEND-TXT
012800     PERFORM B000-BUILD-CONTEXT
012900     PERFORM B100-PROCESS-RULES
013000     PERFORM B190-FINALIZE
013100     GOBACK.
013200 A100-99.
013300     EXIT.
013400*
013500*-------------------------------------------------------------*
013600* B000-BUILD-CONTEXT - AUFBAUPHASE.  UEBERNIMMT DEN NUR-LESEN-
013700* KONTEXT AUS LINK-CONTEXT-IN UND SETZT DEN RUECKGABEBEREICH
013800* AUF NULL.  HIER KANN KEIN FEHLER AUFTRETEN - IN DER
013900* AUFBAUPHASE WIRD NOCH NICHTS GESCHRIEBEN UND NOCH KEINE
013950* REGEL GEPRUEFT.
014000*-------------------------------------------------------------*
014100 B000-BUILD-CONTEXT SECTION.
014200 B000-00.
014300     MOVE ZERO    TO LINK-RULES-FIRED
014400     MOVE ZERO    TO LINK-FIELD-1-OUT
014500     MOVE ZERO    TO LINK-FIELD-2-OUT
014600     MOVE SPACES  TO LINK-LAST-RULE-ID
014700     MOVE "O"     TO LINK-STATUS-OUT
014800     MOVE ZERO    TO LINK-FAULT-COUNT
014900     MOVE LINK-REC-FIELD-1  TO W-CTX-FIELD1
015000     MOVE LINK-REC-FIELD-2  TO W-CTX-FIELD2
015100     MOVE LINK-REC-CURRENCY TO W-CTX-CURRENCY
015200     MOVE ZERO    TO W-RULES-FIRED
015300     MOVE SPACES  TO W-LAST-RULE-ID
015400     SET W-NOT-INTERRUPTED TO TRUE
015450     SET W-NO-ERROR-YET TO TRUE
015500     MOVE "N"     TO W-STOP-SW.
015600 B000-99.
015700     EXIT.
015800*
015900*-------------------------------------------------------------*
016000* B100-PROCESS-RULES - BEDINGUNG/AKTION.  RULE-TABLE-ENTRY IST
016100* BEREITS AUF AKTIVIERTE ZEILEN GEFILTERT UND AUFSTEIGEND NACH
016200* RTB-PRIORITY SORTIERT, EIN EINFACHER DURCHLAUF VON 1 BIS
016300* RULE-TABLE-COUNT BESUCHT SIE DESHALB GENAU IN DER
016400* VORGESCHRIEBENEN REIHENFOLGE.  EINE STOP-AKTION (C220) SETZT
016500* B100-STOP-LOOP UND BEENDET DEN DURCHLAUF.
016600*-------------------------------------------------------------*
016700 B100-PROCESS-RULES SECTION.
016800 B100-00.
016900     PERFORM B105-EVAL-ONE-RULE VARYING C4-I1 FROM 1 BY 1
017000             UNTIL C4-I1 > RULE-TABLE-COUNT OR B100-STOP-LOOP.
017100 B100-99.
017200     EXIT.
017300*
017350 B105-EVAL-ONE-RULE SECTION.
017360 B105-00.
017370     PERFORM C100-EVAL-CONDITION
017380     IF COND-TRUE
017390         PERFORM C200-EXEC-ACTION
017400     END-IF.
017410 B105-99.
017420     EXIT.
017500*
017600*-------------------------------------------------------------*
017700* C100-EVAL-CONDITION - NUR LESEND.  "AL" ERFUELLT IMMER, "NV"
017800* NIE (RULE-COND-VAL WIRD IN BEIDEN FAELLEN NICHT BETRACHTET).
017900* EIN NICHT GELISTETER RULE-COND-OPER IST EIN KONFIGURATIONS-
018000* FEHLER, KEIN LOGIKFEHLER - DER OPERATORCODE KOMMT AUS
018100* RULETAB, NICHT AUS DER DATAIN-ZEILE.
018200*-------------------------------------------------------------*
018300 C100-EVAL-CONDITION SECTION.
018400 C100-00.
018500     SET COND-FALSE TO TRUE
018600     MOVE RTB-COND-OPER(C4-I1) TO RULE-COND-OPER
018700     EVALUATE TRUE
018800         WHEN RULE-COND-OPER = "AL"
018900             SET COND-TRUE TO TRUE
019000         WHEN RULE-COND-OPER = "NV"
019100             SET COND-FALSE TO TRUE
019200         WHEN NOT CFG-VALID-OPER
019300             PERFORM C105-LOG-CFG-OPER-FAULT
019400         WHEN OTHER
019500             PERFORM C110-EVAL-COMPARISON
019600     END-EVALUATE.
019700 C100-99.
019800     EXIT.
019900*
020000 C105-LOG-CFG-OPER-FAULT SECTION.
020100 C105-00.
020200     MOVE RTB-RULE-ID(C4-I1) TO W-LOG-RULE-ID
020300     MOVE "E-CFG-001"        TO W-LOG-ERR-CODE
020400     MOVE "CONFIGURATION"    TO W-LOG-CATEGORY
020450     MOVE SPACES             TO W-LOG-MESSAGE
020500     STRING "INVALID RULE-COND-OPER " DELIMITED BY SIZE
020600            RULE-COND-OPER             DELIMITED BY SIZE
020620            " FOR COND-CODE "          DELIMITED BY SIZE
020640            RTB-COND-CODE(C4-I1)       DELIMITED BY SIZE
020700            INTO W-LOG-MESSAGE
020750     DISPLAY K-MODUL " SCRATCH BUFFER AT CFG FAULT: "
020760             RULE-ENTRY-WS-X
020770     PERFORM Z050-CHECK-ACTION-CHAIN
020800     PERFORM Z100-LOG-FAULT.
020900 C105-99.
021000     EXIT.
021100*
021200*-------------------------------------------------------------*
021300* C110-EVAL-COMPARISON - EQ/NE/GT/LT/GE/LE GEGEN DAS KONTEXT-
021400* FELD, DAS RTB-COND-KEY BENENNT.  REC-FIELD-1/REC-FIELD-2 SIND
021500* UEBERALL IN DIESEM SYSTEM FEST AUF S9(9)V99, DER VERGLEICH
021600* UNTEN IST DESHALB SCHON DURCH DIE FELDDEFINITION SKALIERUNGS-
021700* UNABHAENGIG - EIN UMSKALIEREN IST NICHT NOETIG.  RULE-COND-
021800* KEY AUSSERHALB DER VALID-CONTEXT-KEY-LISTE IST EIN LOGIK-
021900* FEHLER, KEIN KONFIGURATIONSFEHLER - DER SCHLUESSEL BENENNT
022000* EIN FELD IM KONTEXT, KEINE ENGINE-EINSTELLUNG.
022100*-------------------------------------------------------------*
022200 C110-EVAL-COMPARISON SECTION.
022300 C110-00.
022400     MOVE RTB-COND-KEY(C4-I1) TO VCK-KEY
022500     IF NOT CFG-VALID-FIELD-KEY
022600         PERFORM C115-LOG-COND-KEY-FAULT
022700     ELSE
022800         MOVE VCK-KEY TO W-LOOKUP-KEY
022900         PERFORM C300-GET-FIELD-VALUE
023000         EVALUATE RULE-COND-OPER
023100             WHEN "EQ"
023200                 IF W-LOOKUP-VAL = RTB-COND-VAL(C4-I1)
023300                     SET COND-TRUE TO TRUE
023400                 END-IF
023500             WHEN "NE"
023600                 IF W-LOOKUP-VAL NOT = RTB-COND-VAL(C4-I1)
023700                     SET COND-TRUE TO TRUE
023800                 END-IF
023900             WHEN "GT"
024000                 IF W-LOOKUP-VAL > RTB-COND-VAL(C4-I1)
024100                     SET COND-TRUE TO TRUE
024200                 END-IF
024300             WHEN "LT"
024400                 IF W-LOOKUP-VAL < RTB-COND-VAL(C4-I1)
024500                     SET COND-TRUE TO TRUE
024600                 END-IF
024700             WHEN "GE"
024800                 IF W-LOOKUP-VAL >= RTB-COND-VAL(C4-I1)
024900                     SET COND-TRUE TO TRUE
025000                 END-IF
025100             WHEN "LE"
025200                 IF W-LOOKUP-VAL <= RTB-COND-VAL(C4-I1)
025300                     SET COND-TRUE TO TRUE
025400                 END-IF
025500         END-EVALUATE
025600     END-IF.
025700 C110-99.
025800     EXIT.
025900*
026000 C115-LOG-COND-KEY-FAULT SECTION.
026100 C115-00.
026200     MOVE RTB-RULE-ID(C4-I1) TO W-LOG-RULE-ID
026300     MOVE "E-LOG-001"        TO W-LOG-ERR-CODE
026400     MOVE "LOGIC"            TO W-LOG-CATEGORY
026450     MOVE SPACES             TO W-LOG-MESSAGE
026500     STRING "INVALID RULE-COND-KEY " DELIMITED BY SIZE
026600            RTB-COND-KEY(C4-I1)       DELIMITED BY SIZE
026700            INTO W-LOG-MESSAGE
026750     PERFORM Z050-CHECK-ACTION-CHAIN
026800     PERFORM Z100-LOG-FAULT.
026900 C115-99.
027000     EXIT.
027100*
027200*-------------------------------------------------------------*
027300* C300-GET-FIELD-VALUE - HIER SIND NUR FIELD1/FIELD2 GUELTIG
027400* (CFG-VALID-FIELD-KEY WURDE VOM RUFER SCHON GEPRUEFT); DER
027500* WHEN OTHER ZWEIG UNTEN KANN IM NORMALBETRIEB NICHT AUSGE-
027600* LOEST WERDEN UND STEHT NUR ALS ABSICHERUNG DA - DIE ROHBYTE-
027650* ANZEIGE AUF DIESEM ZWEIG SOLL EINEM OPERATOR, DER SIE SIEHT,
027660* ZEIGEN, DASS ETWAS WIRKLICH NICHT STIMMT, NICHT NUR EINE
027670* FEHLERHAFTE RULETAB-ZEILE.
027700*-------------------------------------------------------------*
027800 C300-GET-FIELD-VALUE SECTION.
027900 C300-00.
028000     EVALUATE W-LOOKUP-KEY
028100         WHEN "FIELD1"
028200             MOVE W-CTX-FIELD1 TO W-LOOKUP-VAL
028300         WHEN "FIELD2"
028400             MOVE W-CTX-FIELD2 TO W-LOOKUP-VAL
028500         WHEN OTHER
028550             DISPLAY K-MODUL " UNEXPECTED W-LOOKUP-KEY, PRIOR "
028560                     "W-LOOKUP-VAL RAW " W-LOOKUP-VAL-X
028570             MOVE ZERO TO W-LOOKUP-VAL
028700     END-EVALUATE.
028800 C300-99.
028900     EXIT.
029000*
029100*-------------------------------------------------------------*
029200* C200-EXEC-ACTION - NUR HIER DARF DER KONTEXT GESCHRIEBEN
029300* WERDEN.  EIN NICHT GELISTETER RULE-ACT-CODE IST EIN
029400* KONFIGURATIONSFEHLER; SETV/NOOP/STOP SIND DIE FESTE LISTE
029500* (NEBRULEC, CFG-VALID-ACT).
029600*-------------------------------------------------------------*
029700 C200-EXEC-ACTION SECTION.
029800 C200-00.
029900     MOVE RTB-ACT-CODE(C4-I1) TO RULE-ACT-CODE
030000     IF NOT CFG-VALID-ACT
030100         PERFORM C205-LOG-CFG-ACT-FAULT
030200     ELSE
030300         EVALUATE RULE-ACT-CODE
030400             WHEN "SETV"
030500                 PERFORM C210-EXEC-SETV
030600             WHEN "NOOP"
030700                 CONTINUE
030800             WHEN "STOP"
030900                 PERFORM C220-EXEC-STOP
031000         END-EVALUATE
031100         ADD 1 TO W-RULES-FIRED
031200         MOVE RTB-RULE-ID(C4-I1) TO W-LAST-RULE-ID
031300     END-IF.
031400 C200-99.
031500     EXIT.
031600*
031700 C205-LOG-CFG-ACT-FAULT SECTION.
031800 C205-00.
031900     MOVE RTB-RULE-ID(C4-I1) TO W-LOG-RULE-ID
032000     MOVE "E-CFG-002"        TO W-LOG-ERR-CODE
032100     MOVE "CONFIGURATION"    TO W-LOG-CATEGORY
032150     MOVE SPACES             TO W-LOG-MESSAGE
032200     STRING "INVALID RULE-ACT-CODE " DELIMITED BY SIZE
032300            RULE-ACT-CODE              DELIMITED BY SIZE
032400            INTO W-LOG-MESSAGE
032450     DISPLAY K-MODUL " SCRATCH BUFFER AT CFG FAULT: "
032460             RULE-ENTRY-WS-X
032470     PERFORM Z050-CHECK-ACTION-CHAIN
032500     PERFORM Z100-LOG-FAULT.
032600 C205-99.
032700     EXIT.
032800*
032900*-------------------------------------------------------------*
033000* C210-EXEC-SETV - DIE WAEHRUNGS-/EINHEITENPRUEFUNG IST NUR
033100* EINE NICHT-LEER-PRUEFUNG AUF W-CTX-CURRENCY, KEINE WAEHRUNGS-
033200* UMRECHNUNG (DKW, NEB-0014).  RTB-ACT-VAL WIRD UEBER EIN
033300* GERUNDETES COMPUTE STATT EINEM EINFACHEN MOVE UEBERNOMMEN,
033400* ALS VORSORGLICHES NO-OP - BEIDE SEITEN SIND BEREITS S9(9)V99,
033500* DIE RUNDUNG AENDERT DEN WERT ALSO NIE, ABER DIE ABTEILUNG
033600* WILL ES SO HABEN, FALLS EIN KUENFTIGER RULETAB-EXTRAKT DIE
033650* NACHKOMMASTELLEN ERWEITERT.  ZWEI PRUEFUNGEN HINTEREINANDER,
033670* JEDE FUER DIESES SETV TOEDLICH, WENN SIE ANSCHLAEGT, DESHALB
033690* MELDET JEDE IHREN EIGENEN FEHLER UND SPRINGT DIREKT ZU
033695* C210-99, STATT EIN ZWEITES ELSE ZU SCHACHTELN (DIESELBE
033698* ABKUERZUNG WIE F120-OPEN-MAIN-FILES IN NEBDRV0E UEBER IHRE
033699* EIGENE OPEN-REIHENFOLGE).
033700*-------------------------------------------------------------*
033800 C210-EXEC-SETV SECTION.
033900 C210-00.
034000     IF W-CTX-CURRENCY = SPACES
034100         PERFORM C215-LOG-CURRENCY-FAULT
034120         GO TO C210-99
034200     END-IF
034300     MOVE RTB-ACT-KEY(C4-I1) TO VCK-KEY
034400     IF NOT CFG-VALID-FIELD-KEY
034500         PERFORM C216-LOG-ACT-KEY-FAULT
034520         GO TO C210-99
034600     END-IF
034700     MOVE VCK-KEY TO W-LOOKUP-KEY
034800     COMPUTE W-LOOKUP-VAL ROUNDED = RTB-ACT-VAL(C4-I1)
034900     PERFORM C320-SET-FIELD-VALUE.
035200 C210-99.
035300     EXIT.
035400*
035500 C215-LOG-CURRENCY-FAULT SECTION.
035600 C215-00.
035700     MOVE RTB-RULE-ID(C4-I1) TO W-LOG-RULE-ID
035800     MOVE "E-EXT-001"        TO W-LOG-ERR-CODE
035900     MOVE "EXTERNAL"         TO W-LOG-CATEGORY
036000     MOVE "SETV REJECTED - BLANK CURRENCY ON CONTEXT"
036100                             TO W-LOG-MESSAGE
036150     DISPLAY K-MODUL " FIELD1 RAW BYTES AT CURRENCY FAULT: "
036160             W-CTX-FIELD1-X
036170     PERFORM Z050-CHECK-ACTION-CHAIN
036200     PERFORM Z100-LOG-FAULT.
036300 C215-99.
036400     EXIT.
036500*
036600 C216-LOG-ACT-KEY-FAULT SECTION.
036700 C216-00.
036800     MOVE RTB-RULE-ID(C4-I1) TO W-LOG-RULE-ID
036900     MOVE "E-LOG-002"        TO W-LOG-ERR-CODE
037000     MOVE "LOGIC"            TO W-LOG-CATEGORY
037050     MOVE SPACES             TO W-LOG-MESSAGE
037100     STRING "INVALID RULE-ACT-KEY " DELIMITED BY SIZE
037200            RTB-ACT-KEY(C4-I1)       DELIMITED BY SIZE
037300            INTO W-LOG-MESSAGE
037350     PERFORM Z050-CHECK-ACTION-CHAIN
037400     PERFORM Z100-LOG-FAULT.
037500 C216-99.
037600     EXIT.
037700*
037800 C320-SET-FIELD-VALUE SECTION.
037900 C320-00.
038000     EVALUATE W-LOOKUP-KEY
038100         WHEN "FIELD1"
038200             MOVE W-LOOKUP-VAL TO W-CTX-FIELD1
038300         WHEN "FIELD2"
038400             MOVE W-LOOKUP-VAL TO W-CTX-FIELD2
038500         WHEN OTHER
038600             CONTINUE
038700     END-EVALUATE.
038800 C320-99.
038900     EXIT.
039000*
039100*-------------------------------------------------------------*
039200* C220-EXEC-STOP - CONTROL IST IM UEBLICHEN SINN KEINE FEHLER-
039300* KATEGORIE, SONDERN DAS SIGNAL "KEINE WEITEREN REGELN MEHR
039400* GEGEN DIESEN SATZ AUSFUEHREN" (JCS, NEB-0014).  RES-STATUS/
039500* LINK-STATUS-OUT WIRD DAHER AUF "I" FUER UNTERBROCHEN GESETZT,
039550* NICHT AUF "E" FUER FEHLER.
039600*-------------------------------------------------------------*
039700 C220-EXEC-STOP SECTION.
039800 C220-00.
039900     MOVE RTB-RULE-ID(C4-I1) TO W-LOG-RULE-ID
040000     MOVE "E-CTL-001"        TO W-LOG-ERR-CODE
040100     MOVE "CONTROL"          TO W-LOG-CATEGORY
040200     MOVE "STOP ACTION - RULE CHAIN HALTED FOR THIS RECORD"
040300                             TO W-LOG-MESSAGE
040350     PERFORM Z050-CHECK-ACTION-CHAIN
040400     PERFORM Z100-LOG-FAULT
040500     SET W-INTERRUPTED TO TRUE
040600     MOVE "Y" TO W-STOP-SW.
040700 C220-99.
040800     EXIT.
040900*
040910*-------------------------------------------------------------*
040920* Z050-CHECK-ACTION-CHAIN - AKTIONSKETTEN-DIAGNOSE.  RTB-CHAIN-
040930* POS GROESSER 1 BEDEUTET, DIESE RULETAB-ZEILE IST EINE NACH-
040940* FOLGENDE AKTION EINER MEHRFACH-AKTIONS-KETTE DERSELBEN
040950* RULE-ID, NICHT DIE ERSTE; LOEST GENAU DIESE ZEILE DEN FEHLER
040960* AUS, WIRD EIN ACTION-CHAIN-HINWEIS ANGEHAENGT, DAMIT DER
040970* LESER DES FAULTLOG ERKENNT, DASS ES SICH UM EINEN FEHLER
040980* MITTEN IN DER KETTE HANDELT UND NICHT UM DIE ERSTE AKTION
040990* DER REGEL SELBST (RGM, NEB-0041).  DIE RUECKWAERTSSUCHE NACH
040991* DEM LETZTEN NICHT-LEERZEICHEN IN W-LOG-MESSAGE IST DASSELBE
040992* VERFAHREN, MIT DEM SSFANO0M DAS ENDE EINER AUFGEBAUTEN
040993* MELDUNGSZEILE FAND.
040994*-------------------------------------------------------------*
040995 Z050-CHECK-ACTION-CHAIN SECTION.
040996 Z050-00.
040997     IF RTB-CHAIN-POS(C4-I1) > 1
040998         MOVE 60 TO W-LOG-PTR
040999         PERFORM Z051-SCAN-MSG-END
041000             UNTIL W-LOG-PTR = 1
041010                OR W-LOG-MESSAGE(W-LOG-PTR:1) NOT = SPACE
041020         ADD 2 TO W-LOG-PTR
041030         STRING "- ACTION-CHAIN" DELIMITED BY SIZE
041040                INTO W-LOG-MESSAGE
041050                WITH POINTER W-LOG-PTR
041060     END-IF.
041070 Z050-99.
041080     EXIT.
041090*
041100 Z051-SCAN-MSG-END SECTION.
041110 Z051-00.
041120     SUBTRACT 1 FROM W-LOG-PTR.
041130 Z051-99.
041140     EXIT.
041150*
041200*-------------------------------------------------------------*
041300* Z100-LOG-FAULT - HAENGT AUS DEN W-LOG-* ARBEITSFELDERN EINE
041400* ZEILE AN LINK-FAULT-ENTRY AN.  LOEST EIN CALL MEHR ALS
041500* MAX-FAULT-ENTRIES FEHLER FUER EINEN SATZ AUS, WIRD EINFACH
041600* NICHT WEITER ANGEHAENGT - DIE ERSTEN MAX-FAULT-ENTRIES
041700* BLEIBEN ERHALTEN, NICHT DIE LETZTEN.  JEDE KATEGORIE AUSSER
041800* CONTROL SETZT W-ERROR-SW, DAMIT B190-FINALIZE NEBDRV0O
041900* MITTEILEN KANN, RES-STATUS AUF "E" ZU SETZEN (DKW, NEB-0014)
041950* - EIN CONTROL-FEHLER BEKOMMT STATTDESSEN "I", GESONDERT VON
041960* C220 GESETZT.
042000*-------------------------------------------------------------*
042100 Z100-LOG-FAULT SECTION.
042200 Z100-00.
042300     IF LINK-FAULT-COUNT < MAX-FAULT-ENTRIES
042400         ADD 1 TO LINK-FAULT-COUNT
042500         MOVE LINK-FAULT-COUNT TO C4-I2
042600         MOVE W-LOG-RULE-ID    TO LFE-RULE-ID(C4-I2)
042700         MOVE W-LOG-ERR-CODE   TO LFE-ERROR-CODE(C4-I2)
042800         MOVE W-LOG-CATEGORY   TO LFE-CATEGORY(C4-I2)
042900         MOVE W-LOG-MESSAGE    TO LFE-MESSAGE(C4-I2)
043000     ELSE
043100         CONTINUE
043150     END-IF
043160     IF W-LOG-CATEGORY NOT = "CONTROL"
043170         SET W-ERROR-OCCURRED TO TRUE
043180     END-IF.
043300 Z100-99.
043400     EXIT.
043500*
043600*-------------------------------------------------------------*
043700* B190-FINALIZE - ABSCHLUSSPHASE.  KOPIERT DEN ARBEITSKONTEXT
043800* UND DEN REGELZAEHLER ZURUECK NACH LINK-RESULT-OUT, DAMIT
043900* NEBDRV0O DARAUS RESULT-RECORD-WS AUFBAUEN KANN.  W-INTER-
043950* RUPTED GEHT VOR W-ERROR-SW - EINE STOP-AKTION HAT DIE GANZE
043960* REGELKETTE FUER DIESEN SATZ ANGEHALTEN, DAS WIEGT SCHWERER
043970* ALS EIN FEHLER AUF EINER REGEL, DIE EINFACH UEBERSPRUNGEN
043980* WURDE UND DIE KETTE WEITERLAUFEN LIESS (DKW, NEB-0014).
044000*-------------------------------------------------------------*
044100 B190-FINALIZE SECTION.
044200 B190-00.
044300     MOVE W-RULES-FIRED  TO LINK-RULES-FIRED
044400     MOVE W-CTX-FIELD1   TO LINK-FIELD-1-OUT
044500     MOVE W-CTX-FIELD2   TO LINK-FIELD-2-OUT
044600     MOVE W-LAST-RULE-ID TO LINK-LAST-RULE-ID
044700     IF W-INTERRUPTED
044800         MOVE "I" TO LINK-STATUS-OUT
044850     ELSE
044860         IF W-ERROR-OCCURRED
044870             MOVE "E" TO LINK-STATUS-OUT
044880         ELSE
045000             MOVE "O" TO LINK-STATUS-OUT
045090         END-IF
045100     END-IF.
045200 B190-99.
045300     EXIT.
