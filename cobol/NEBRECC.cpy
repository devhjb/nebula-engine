000100******************************************************************
000200* NEBRECC                                                    (C)
000300*-------------------------------------------------------------*
000400* LETZTE AENDERUNG :: 1987-03-02
000500* LETZTE VERSION   :: A.01.00
000600* KURZBESCHREIBUNG :: SATZBILDER FUER DATAIN/RESULTOUT/FAULTLOG
000700* AUFTRAG          :: NEB-0001
000800*-------------------------------------------------------------*
000900* VERS.  | DATUM    | VON | KOMMENTAR                         *
001000*--------|----------|-----|-----------------------------------*
001100* A.00.00|1985-06-17| JCS | ERSTERSTELLUNG                    *   NEB-0001
001200* A.01.00|1987-03-02| RGM | FLT-CATEGORY 88-STUFEN ERGAENZT    *  NEB-0001
001300*        |          |     | (GEMAESS AUFTRAG NEB-0001)         *  NEB-0001
001400*--------|----------|-----|-----------------------------------*
001500*                                                             *
001600* REC-FIELD-1/REC-FIELD-2 SIND UEBERALL IN DIESEM SYSTEM FEST *
001700* AUF ZWEI DEZIMALSTELLEN SKALIERT (S9(9)V99 COMP-3), SO DASS *
001800* "1.0 = 1.00" SCHON DURCH DIE FELDDEFINITION GILT - AN KEINER*
001900* STELLE IST EIN UMSKALIEREN NOETIG.                          *
002000******************************************************************
002100*-------------------------------------------------------------*
002200* DATAIN - EIN KONTEXT (EIN SATZ), GEGEN DEN DIE REGELTABELLE
002300* GEFAHREN WIRD.  FELDER SUMMIEREN SICH AUF 25 BYTE; FILLER-15
002400* FUELLT AUF DIE 40-BYTE DATAIN-SATZLAENGE AUS DER FILES
002500* SECTION AUF.
002600*-------------------------------------------------------------*
002700 01          DATA-RECORD-WS.
002800     05      REC-ID              PIC X(10).
002900     05      REC-FIELD-1         PIC S9(09)V99 COMP-3.
003000     05      REC-FIELD-2         PIC S9(09)V99 COMP-3.
003100     05      REC-CURRENCY        PIC X(03).
003150     05      FILLER              PIC X(15).
003200*-------------------------------------------------------------*
003300* RESULTOUT - EIN AUSGABESATZ JE DATAIN-SATZ, NACHDEM ALLE
003400* ZUTREFFENDEN REGELN DAGEGEN GELAUFEN SIND.  FELDER SUMMIEREN
003500* SICH AUF 37 BYTE; FILLER-23 FUELLT AUF DIE 60-BYTE RESULTOUT-
003600* SATZLAENGE AUS DER FILES SECTION AUF.
003700*-------------------------------------------------------------*
003800 01          RESULT-RECORD-WS.
003900     05      RES-REC-ID          PIC X(10).
004000     05      RES-RULES-FIRED     PIC S9(04).
004100     05      RES-FIELD-1         PIC S9(09)V99 COMP-3.
004200     05      RES-FIELD-2         PIC S9(09)V99 COMP-3.
004300     05      RES-LAST-RULE-ID    PIC X(10).
004400     05      RES-STATUS          PIC X(01).
004500          88 RES-OK                        VALUE "O".
004600          88 RES-INTERRUPTED               VALUE "I".
004700          88 RES-ERROR-FAULT              VALUE "E".
004800     05      FILLER              PIC X(23).
004900*-------------------------------------------------------------*
005000* FAULTLOG - JE AUFGEZEICHNETEM FEHLER EIN SATZ, FUER DIE
005100* REVISION.  FELDER SUMMIEREN SICH AUF 103 BYTE (10+10+10+13+60)
005200* - EIN BYTE MEHR ALS DIE 100 AUS DER FILES SECTION; MASSGEBEND
005300* SIND DIE EINZELNEN FELDBREITEN AUS DER RECORD-LAYOUTS-
005400* SECTION, DESHALB STEHT IN DER FD FUER FAULTLOG IN NEBDRV0E
005500* RECORD CONTAINS 103 CHARACTERS, OHNE FILLER.
005600*-------------------------------------------------------------*
005700 01          FAULT-LOG-WS.
005800     05      FLT-REC-ID          PIC X(10).
005900     05      FLT-RULE-ID         PIC X(10).
006000     05      FLT-ERROR-CODE      PIC X(10).
006100     05      FLT-CATEGORY        PIC X(13).
006200          88 FLT-CAT-LOGIC                VALUE "LOGIC".
006300          88 FLT-CAT-CONFIG               VALUE "CONFIGURATION".
006400          88 FLT-CAT-ENGINE               VALUE "ENGINE".
006500          88 FLT-CAT-EXTERNAL             VALUE "EXTERNAL".
006600          88 FLT-CAT-CONTROL              VALUE "CONTROL".
006700          88 FLT-CAT-IS-ERROR             VALUE "LOGIC"
006800                                          "CONFIGURATION"
006900                                          "ENGINE" "EXTERNAL".
007000     05      FLT-MESSAGE         PIC X(60).
007100*-------------------------------------------------------------*
007200* LAUFBEZOGENE FEHLERKATEGORIE-SUMMEN (STEUERUNGSWECHSEL ZUM
007300* LAUFENDE, EINSTUFIG - NUR BEI PROGRAMMSTART AUF NULL
007400* GESETZT).  HIER ABGELEGT, DAMIT DIE SPALTENFOLGE ZU DEN
007500* FLT-CATEGORY 88-STUFEN OBEN PASST.
007600*-------------------------------------------------------------*
007700 01          FAULT-CATEGORY-TOTALS.
007800     05      TOT-LOGIC-FAULTS    PIC S9(06) COMP-3.
007900     05      TOT-CONFIG-FAULTS   PIC S9(06) COMP-3.
008000     05      TOT-ENGINE-FAULTS   PIC S9(06) COMP-3.
008100     05      TOT-EXTERNAL-FAULTS PIC S9(06) COMP-3.
008200     05      TOT-CONTROL-FAULTS  PIC S9(06) COMP-3.
008250     05      FILLER              PIC X(01).
