000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* NEBDRV0O                                                   (C)
000400*-------------------------------------------------------------*
000500* LETZTE AENDERUNG :: 2006-01-23
000600* LETZTE VERSION   :: A.09.00
000700* KURZBESCHREIBUNG :: REGELTABELLEN-BATCHTREIBER - LAEDT
000800*                     RULETAB, SORTIERT/FILTERT SIE, LIEST
000900*                     DATAIN, RUFT JE SATZ EINMAL DIE ENGINE,
001000*                     SCHREIBT RESULTOUT UND FAULTLOG, DRUCKT
001050*                     DIE LAUFZUSAMMENFASSUNG.
001100* AUFTRAG          :: NEB-0001
001200*-------------------------------------------------------------*
001300* VERS.  | DATUM    | VON | KOMMENTAR                         *
001400*--------|----------|-----|-----------------------------------*
001500* A.00.00|1985-06-10| JCS | ERSTERSTELLUNG - BATCHTREIBER FUER *  NEB-0001
001600*        |          |     | DIE REGELAUSWERTUNG, NACH DEM      *  NEB-0001
001700*        |          |     | VORBILD DES ALTEN ANODRV0O CONTROL/*  NEB-0001
001800*        |          |     | VORLAUF/ENDE AUFBAUS.              *  NEB-0001
001900* A.01.00|1985-09-22| JCS | FAULTLOG-AUSGABE UND DIE FEHLER-   *  NEB-0001
002000*        |          |     | KATEGORIE-SUMMEN ERGAENZT.         *  NEB-0001
002100* A.02.00|1986-04-22| RGM | RULE-TABLE-BUFFER EXTERN GEMACHT,  *  NEB-0001
002200*        |          |     | GEMEINSAM MIT NEBENG0M GENUTZT     *  NEB-0001
002300*        |          |     | (NEB-0001).                       *   NEB-0001
002400* A.03.00|1987-03-09| RGM | LINK-FAULT-ENTRY TABELLE ERGAENZT -*  NEB-0001
002500*        |          |     | EIN ENGINE-CALL KANN JETZT MEHRERE *  NEB-0001
002600*        |          |     | FEHLER FUER EINE DATAIN-ZEILE      *  NEB-0001
002700*        |          |     | MELDEN.                           *   NEB-0001
002800* A.04.00|1991-11-04| DKW | EINFUEGESORTIERUNG ALS STABIL BEI  *  NEB-0014
002900*        |          |     | GLEICHER RULE-PRIORITY BESTAETIGT  *  NEB-0014
003000*        |          |     | (NEB-0014) - SIEHE C020-SORT-      *  NEB-0014
003100*        |          |     | RULETAB.                          *   NEB-0014
003200* A.05.00|1994-02-18| JCS | AKTIONSCODE STOP BIS RES-STATUS =  *  NEB-0014
003300*        |          |     | "I" DURCHGESCHALTET (NEB-0014).    *  NEB-0014
003400* A.06.00|1998-11-30| TLH | Y2K-PRUEFUNG - GESAMTE DATUMS-     *  NEB-0033
003500*        |          |     | VERARBEITUNG IN DIESEM PROGRAMM    *  NEB-0033
003600*        |          |     | GEPRUEFT; AUSSER DATE-COMPILED     *  NEB-0033
003700*        |          |     | NICHTS GEFUNDEN (NEB-0033).        *  NEB-0033
003800* A.07.00|1999-06-07| TLH | Y2K-PRUEFUNG - RULE-VERSION UND    *  NEB-0033
003900*        |          |     | RTB-VERSION ALS REINE TEXTFELDER   *  NEB-0033
004000*        |          |     | BESTAETIGT, KEINE DATUMSFELDER     *  NEB-0033
004100*        |          |     | (NEB-0033).                       *   NEB-0033
004200* A.08.00|2003-08-14| MPK | RULE-COND-OPER "AL"/"NV" KONSTANTE *  NEB-0041
004300*        |          |     | BEDINGUNGEN - KEINE AENDERUNG IM   *  NEB-0041
004400*        |          |     | TREIBER NOETIG, NUR ZUR DOKUMENTA- *  NEB-0041
004500*        |          |     | TION HIER VERMERKT (NEB-0041).     *  NEB-0041
004600* A.09.00|2006-01-23| MPK | Z900-LOAD-OVERFLOW ERGAENZT -      *  NEB-0041
004700*        |          |     | SICHERT MAX-RULE-ENTRIES BEIM      *  NEB-0041
004800*        |          |     | LADEN AB (NEB-0041).               *  NEB-0041
004850*--------|----------|-----|-----------------------------------*
004900******************************************************************
005000 PROGRAM-ID.    NEBDRV0O.
005100 AUTHOR.        J C SAYLES.
005200 INSTALLATION.  DATA CENTER BATCH SERVICES.
005300 DATE-WRITTEN.  1985-06-10.
005400 DATE-COMPILED.
005500 SECURITY.      NON-CONFIDENTIAL.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     SWITCH-15 IS SHOW-VERSION-SW
006200         ON STATUS IS SHOW-VERSION
006300     CLASS NUMERIC-TEXT IS "0123456789".
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT RULETAB-FILE   ASSIGN TO RULETAB
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            ACCESS MODE IS SEQUENTIAL
007000            FILE STATUS IS RULETAB-STATUS.
007100     SELECT DATAIN-FILE    ASSIGN TO DATAIN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            ACCESS MODE IS SEQUENTIAL
007400            FILE STATUS IS DATAIN-STATUS.
007500     SELECT RESULTOUT-FILE ASSIGN TO RESULTOUT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            ACCESS MODE IS SEQUENTIAL
007800            FILE STATUS IS RESULTOUT-STATUS.
007900     SELECT FAULTLOG-FILE  ASSIGN TO FAULTLOG
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            ACCESS MODE IS SEQUENTIAL
008200            FILE STATUS IS FAULTLOG-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*-------------------------------------------------------------*
008700* RULETAB FD-SATZ - GLEICHES SATZBILD WIE RULE-ENTRY-WS
008800* (NEBRULEC), ABER ALS EIGENE 01-STUFE GEHALTEN; DER LESEPUFFER
008900* WIRD NACH JEDEM READ SOFORT NACH RULE-ENTRY-WS UEBERTRAGEN
008950* (C010-LOAD-RULETAB).
009000*-------------------------------------------------------------*
009100 FD  RULETAB-FILE
009200     RECORD CONTAINS 120 CHARACTERS
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS RULETAB-FILE-REC.
009500 01          RULETAB-FILE-REC.
009600     05      RULE-ID             PIC X(10).
009700     05      RULE-NAME           PIC X(30).
009800     05      RULE-PRIORITY       PIC S9(04).
009900     05      RULE-ENABLED        PIC X(01).
010000     05      RULE-COND-CODE      PIC X(04).
010100     05      RULE-COND-KEY       PIC X(15).
010200     05      RULE-COND-OPER      PIC X(02).
010300     05      RULE-COND-VAL       PIC S9(09)V99 COMP-3.
010400     05      RULE-ACT-CODE       PIC X(04).
010500     05      RULE-ACT-KEY        PIC X(15).
010600     05      RULE-ACT-VAL        PIC S9(09)V99 COMP-3.
010700     05      RULE-VERSION        PIC X(05).
010800     05      FILLER              PIC X(18).
010850 01          RULETAB-FILE-REC-X REDEFINES RULETAB-FILE-REC
010860                                 PIC X(120).
010900*
011000 FD  DATAIN-FILE
011100     RECORD CONTAINS 40 CHARACTERS
011200     LABEL RECORDS ARE STANDARD
011300     DATA RECORD IS DATAIN-FILE-REC.
011400 01          DATAIN-FILE-REC.
011500     05      REC-ID              PIC X(10).
011600     05      REC-FIELD-1         PIC S9(09)V99 COMP-3.
011700     05      REC-FIELD-2         PIC S9(09)V99 COMP-3.
011800     05      REC-CURRENCY        PIC X(03).
011900     05      FILLER              PIC X(15).
011950 01          DATAIN-FILE-REC-X REDEFINES DATAIN-FILE-REC
011960                                 PIC X(40).
012000*
012100 FD  RESULTOUT-FILE
012200     RECORD CONTAINS 60 CHARACTERS
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS RESULTOUT-FILE-REC.
012500 01          RESULTOUT-FILE-REC.
012600     05      RES-REC-ID          PIC X(10).
012700     05      RES-RULES-FIRED     PIC S9(04).
012800     05      RES-FIELD-1         PIC S9(09)V99 COMP-3.
012900     05      RES-FIELD-2         PIC S9(09)V99 COMP-3.
013000     05      RES-LAST-RULE-ID    PIC X(10).
013100     05      RES-STATUS          PIC X(01).
013200     05      FILLER              PIC X(23).
013250 01          RESULTOUT-FILE-REC-X REDEFINES RESULTOUT-FILE-REC
013260                                 PIC X(60).
013300*
013400*-------------------------------------------------------------*
013500* FAULTLOG FD - RECORD CONTAINS 103, NICHT DIE FRUEHER VOR-
013600* GESEHENEN 100 BYTE - SIEHE DEN HINWEIS BEI FAULT-LOG-WS IN
013700* NEBRECC.  KEIN FILLER; DIE BENANNTEN FELDER DECKEN ALLE 103
013750* BYTE AB.
013800*-------------------------------------------------------------*
013900 FD  FAULTLOG-FILE
014000     RECORD CONTAINS 103 CHARACTERS
014100     LABEL RECORDS ARE STANDARD
014200     DATA RECORD IS FAULTLOG-FILE-REC.
014300 01          FAULTLOG-FILE-REC.
014400     05      FLT-REC-ID          PIC X(10).
014500     05      FLT-RULE-ID         PIC X(10).
014600     05      FLT-ERROR-CODE      PIC X(10).
014700     05      FLT-CATEGORY        PIC X(13).
014800     05      FLT-MESSAGE         PIC X(60).
014900*
015000 WORKING-STORAGE SECTION.
015100 01          COMP-FELDER.
015200     05      C4-I1               PIC S9(04) COMP VALUE ZERO.
015300     05      C4-I2               PIC S9(04) COMP VALUE ZERO.
015400     05      W-CHAIN-CTR         PIC S9(04) COMP VALUE ZERO.
015450     05      FILLER              PIC X(01).
015500*
015600 01          DISPLAY-FELDER.
015700     05      D-NUM4              PIC -9(04).
015750     05      FILLER              PIC X(01).
015800*
015900 01          REPORT-FELDER.
016000     05      REP-RECORDS-PROCESSED   PIC 9(06).
016100     05      REP-RULES-FIRED         PIC 9(06).
016200     05      REP-RECORDS-INTERRUPTED PIC 9(06).
016300     05      REP-LOGIC-FAULTS        PIC 9(06).
016400     05      REP-CONFIG-FAULTS       PIC 9(06).
016500     05      REP-ENGINE-FAULTS       PIC 9(06).
016600     05      REP-EXTERNAL-FAULTS     PIC 9(06).
016700     05      REP-CONTROL-FAULTS      PIC 9(06).
016750     05      FILLER                  PIC X(01).
016800*
016900 01          KONSTANTE-FELDER.
017000     05      K-MODUL             PIC X(08) VALUE "NEBDRV0O".
017020     05      K-VERSION           PIC X(07) VALUE "A.09.00".
017050     05      FILLER              PIC X(01).
017100*
017200 01          SCHALTER.
017300     05      RULETAB-STATUS      PIC X(02).
017400          88 RULETAB-OK                   VALUE "00".
017500          88 RULETAB-EOF                  VALUE "10".
017600     05      DATAIN-STATUS       PIC X(02).
017700          88 DATAIN-OK                    VALUE "00".
017800          88 DATAIN-EOF                   VALUE "10".
017900     05      RESULTOUT-STATUS    PIC X(02).
018000          88 RESULTOUT-OK                 VALUE "00".
018100     05      FAULTLOG-STATUS     PIC X(02).
018200          88 FAULTLOG-OK                  VALUE "00".
018300     05      RULETAB-OPEN-SW     PIC X(01) VALUE "N".
018400     05      DATAIN-OPEN-SW      PIC X(01) VALUE "N".
018500     05      RESULTOUT-OPEN-SW   PIC X(01) VALUE "N".
018600     05      FAULTLOG-OPEN-SW    PIC X(01) VALUE "N".
018700     05      PRG-STATUS          PIC 9.
018800          88 PRG-OK                       VALUE ZERO.
018900          88 PRG-ABORT                    VALUE 1.
018950     05      FILLER              PIC X(01).
019000*
019100 01          WORK-FELDER.
019200     05      W-PREV-RULE-ID      PIC X(10) VALUE SPACES.
019250     05      FILLER              PIC X(01).
019300*
019400 77          ZEILE               PIC X(80) VALUE SPACES.
019500*
019600*-------------------------------------------------------------*
019700* RULETAB/DATA-RECORD/RESULT-RECORD/FAULT-LOG SATZBILDER UND
019800* DIE GEMEINSAME RULE-TABLE-BUFFER - SIEHE DIE COPYBOOKS SELBST.
019900*-------------------------------------------------------------*
020000 COPY NEBRULEC.
020100 COPY NEBRECC.
020200 COPY NEBLNKC.
020300*
020400*-------------------------------------------------------------*
020500* HALTEBEREICH FUER DIE EINFUEGESORTIERUNG IN C020-SORT-RULETAB
020600* - EINE ZEILE, FELD FUER FELD GENAUSO AUFGEBAUT WIE RULE-
020700* TABLE-ENTRY.
020800*-------------------------------------------------------------*
020900 01          SORT-SWAP-ENTRY.
021000     05      SSE-RULE-ID         PIC X(10).
021100     05      SSE-RULE-NAME       PIC X(30).
021200     05      SSE-PRIORITY        PIC S9(04).
021300     05      SSE-COND-OPER       PIC X(02).
021400     05      SSE-COND-KEY        PIC X(15).
021500     05      SSE-COND-VAL        PIC S9(09)V99 COMP-3.
021600     05      SSE-ACT-CODE        PIC X(04).
021700     05      SSE-ACT-KEY         PIC X(15).
021800     05      SSE-ACT-VAL         PIC S9(09)V99 COMP-3.
021900     05      SSE-VERSION         PIC X(05).
022000     05      SSE-CHAIN-POS       PIC S9(04) COMP.
022050     05      FILLER              PIC X(01).
022100*
022200*-------------------------------------------------------------*
022300* STEUERUNGSSUMMEN ZUM LAUFENDE (B090-CLOSING/P100-WRITE-
022400* SUMMARY).
022500*-------------------------------------------------------------*
022600 01          LAUF-TOTALS.
022700     05      TOT-RECORDS-PROCESSED   PIC S9(06) COMP-3 VALUE ZERO.
022800     05      TOT-RULES-FIRED         PIC S9(06) COMP-3 VALUE ZERO.
022900     05      TOT-RECORDS-INTERRUPTED PIC S9(06) COMP-3 VALUE ZERO.
022950     05      FILLER                   PIC X(01).
023000*
023100 PROCEDURE DIVISION.
023200*
023300 A100-CONTROL SECTION.
023400 A100-00.
023500     IF SHOW-VERSION
023600         DISPLAY K-MODUL " VERSION " K-VERSION
023700         STOP RUN
023800     END-IF
023900     PERFORM B000-OPENING
024000     IF PRG-ABORT
024100         CONTINUE
024200     ELSE
024300         PERFORM B100-PROCESS
024400     END-IF
024500     PERFORM B090-CLOSING
024600     STOP RUN.
024700 A100-99.
024800     EXIT.
024900*
025000 B000-OPENING SECTION.
025100 B000-00.
025200     PERFORM C000-INIT
025300     PERFORM F110-OPEN-RULETAB
025400     IF PRG-ABORT
025500         CONTINUE
025600     ELSE
025700         PERFORM C010-LOAD-RULETAB
025800         PERFORM C020-SORT-RULETAB
025900         PERFORM F120-OPEN-MAIN-FILES
026000     END-IF.
026100 B000-99.
026200     EXIT.
026300*
026400 C000-INIT SECTION.
026500 C000-00.
026600     INITIALIZE SCHALTER
026700                LAUF-TOTALS
026800                FAULT-CATEGORY-TOTALS
026900     MOVE ZERO TO RULE-TABLE-COUNT
027000     MOVE "N" TO RULETAB-OPEN-SW DATAIN-OPEN-SW
027100                 RESULTOUT-OPEN-SW FAULTLOG-OPEN-SW.
027200 C000-99.
027300     EXIT.
027400*
027500 F110-OPEN-RULETAB SECTION.
027600 F110-00.
027700     OPEN INPUT RULETAB-FILE
027800     IF RULETAB-OK
027900         MOVE "Y" TO RULETAB-OPEN-SW
028000     ELSE
028100         DISPLAY K-MODUL " UNABLE TO OPEN RULETAB, STATUS "
028200                 RULETAB-STATUS
028300         SET PRG-ABORT TO TRUE
028400     END-IF.
028500 F110-99.
028600     EXIT.
028700*
028800*-------------------------------------------------------------*
028900* C010-LOAD-RULETAB - LIEST RULETAB BIS ZUM DATEIENDE, BEHAELT
029000* NUR ZEILEN MIT RULE-IS-ENABLED.  RTB-CHAIN-POS WIRD DABEI
029100* MITGEFUEHRT: 1 AUF DER ERSTEN ZEILE EINER RULE-ID, BEI JEDER
029200* WEITEREN ZEILE DERSELBEN RULE-ID HOCHGEZAEHLT, BEI WECHSEL
029300* DER RULE-ID WIEDER AUF 1 GESETZT.  RULETAB WIRD VOR DIESEM
029400* LAUF NICHT NACH RULE-ID NEU SORTIERT, "DIESELBE RULE-ID"
029500* MEINT ALSO BENACHBARTE ZEILEN IN DER DATEI - DER RULETAB-
029600* EXTRAKT DIESER ABTEILUNG HAELT DIE ZEILEN EINER REGEL SCHON
029700* VON HAUS AUS ZUSAMMEN.
029800*-------------------------------------------------------------*
029900 C010-LOAD-RULETAB SECTION.
030000 C010-00.
030100     MOVE SPACES TO W-PREV-RULE-ID
030200     MOVE ZERO   TO W-CHAIN-CTR
030300     READ RULETAB-FILE
030400         AT END
030500             SET RULETAB-EOF TO TRUE
030600     END-READ
030700     PERFORM C011-LOAD-ONE-ROW UNTIL RULETAB-EOF.
030710 C010-99.
030720     EXIT.
030730*
030740 C011-LOAD-ONE-ROW SECTION.
030750 C011-00.
030760     IF RULETAB-FILE-REC-X NOT = SPACES
030800         MOVE CORRESPONDING RULETAB-FILE-REC TO RULE-ENTRY-WS
030900         IF RULE-IS-ENABLED
031000             IF RULE-TABLE-COUNT NOT < MAX-RULE-ENTRIES
031100                 PERFORM Z900-LOAD-OVERFLOW
031200                 SET RULETAB-EOF TO TRUE
031300             ELSE
031400                 ADD 1 TO RULE-TABLE-COUNT
031500                 MOVE RULE-TABLE-COUNT TO C4-I1
031600                 IF RULE-ID = W-PREV-RULE-ID
031700                     ADD 1 TO W-CHAIN-CTR
031800                 ELSE
031900                     MOVE 1 TO W-CHAIN-CTR
032000                 END-IF
032100                 MOVE RULE-ID        TO RTB-RULE-ID(C4-I1)
032200                 MOVE RULE-NAME      TO RTB-RULE-NAME(C4-I1)
032300                 MOVE RULE-PRIORITY  TO RTB-PRIORITY(C4-I1)
032350                 MOVE RULE-COND-CODE TO RTB-COND-CODE(C4-I1)
032400                 MOVE RULE-COND-OPER TO RTB-COND-OPER(C4-I1)
032500                 MOVE RULE-COND-KEY  TO RTB-COND-KEY(C4-I1)
032600                 MOVE RULE-COND-VAL  TO RTB-COND-VAL(C4-I1)
032700                 MOVE RULE-ACT-CODE  TO RTB-ACT-CODE(C4-I1)
032800                 MOVE RULE-ACT-KEY   TO RTB-ACT-KEY(C4-I1)
032900                 MOVE RULE-ACT-VAL   TO RTB-ACT-VAL(C4-I1)
033000                 MOVE RULE-VERSION   TO RTB-VERSION(C4-I1)
033100                 MOVE W-CHAIN-CTR    TO RTB-CHAIN-POS(C4-I1)
033200                 MOVE RULE-ID        TO W-PREV-RULE-ID
033300             END-IF
033400         END-IF
033450     END-IF
033500     IF NOT RULETAB-EOF
033600         READ RULETAB-FILE
033700             AT END
033800                 SET RULETAB-EOF TO TRUE
033900         END-READ
034000     END-IF.
034200 C011-99.
034300     EXIT.
034400*
034500*-------------------------------------------------------------*
034600* Z900-LOAD-OVERFLOW - MAX-RULE-ENTRIES BEIM LADEN VON RULETAB
034700* UEBERSCHRITTEN.  DAS IST EIN ENGINE-FEHLER (DIE TABELLEN-
034800* GROESSE IST EINE PROGRAMMGRENZE, KEINE FEHLERHAFTE REGEL-
034900* ZEILE), WIRD EINMAL GEMELDET UND DAS LADEN BRICHT DORT AB -
035000* DER LAUF SETZT MIT DEM BEREITS GELADENEN FORT, STATT DEN
035100* GANZEN BATCH ABZUBRECHEN (NEB-0041).
035200*-------------------------------------------------------------*
035300 Z900-LOAD-OVERFLOW SECTION.
035400 Z900-00.
035500     MOVE SPACES        TO FLT-REC-ID
035600     MOVE SPACES        TO FLT-RULE-ID
035700     MOVE "E-ENG-001"   TO FLT-ERROR-CODE
035800     MOVE "ENGINE"      TO FLT-CATEGORY
035900     MOVE "RULE TABLE OVERFLOW AT LOAD, MAX-RULE-ENTRIES EXCEEDED"
036000                        TO FLT-MESSAGE
036100     PERFORM Z100-WRITE-FAULTLOG.
036200 Z900-99.
036300     EXIT.
036400*
036500*-------------------------------------------------------------*
036600* C020-SORT-RULETAB - STABILE AUFSTEIGENDE EINFUEGESORTIERUNG
036700* NACH RTB-PRIORITY UEBER RULE-TABLE-ENTRY(1) BIS (RULE-TABLE-
036800* COUNT).  EINE ZEILE WIRD NUR AN EINER STRIKT GROESSEREN
036900* RTB-PRIORITY VORBEIGESCHOBEN, ZWEI ZEILEN MIT GLEICHER
037000* PRIORITAET TAUSCHEN ALSO NIE - SO BLEIBEN SIE IN DER
037100* REIHENFOLGE, IN DER RULETAB SIE UNS GELIEFERT HAT (NEB-0014).
037200*-------------------------------------------------------------*
037300 C020-SORT-RULETAB SECTION.
037400 C020-00.
037500     IF RULE-TABLE-COUNT < 2
037600         CONTINUE
037700     ELSE
037800         PERFORM C022-SORT-ONE VARYING C4-I1 FROM 2 BY 1
037900                 UNTIL C4-I1 > RULE-TABLE-COUNT
038000     END-IF.
038010 C020-99.
038020     EXIT.
038030*
038040 C022-SORT-ONE SECTION.
038050 C022-00.
038060     MOVE RTB-RULE-ID(C4-I1)   TO SSE-RULE-ID
038070     MOVE RTB-RULE-NAME(C4-I1) TO SSE-RULE-NAME
038080     MOVE RTB-PRIORITY(C4-I1)  TO SSE-PRIORITY
038090     MOVE RTB-COND-OPER(C4-I1) TO SSE-COND-OPER
038100     MOVE RTB-COND-KEY(C4-I1)  TO SSE-COND-KEY
038110     MOVE RTB-COND-VAL(C4-I1)  TO SSE-COND-VAL
038120     MOVE RTB-ACT-CODE(C4-I1)  TO SSE-ACT-CODE
038130     MOVE RTB-ACT-KEY(C4-I1)   TO SSE-ACT-KEY
038140     MOVE RTB-ACT-VAL(C4-I1)   TO SSE-ACT-VAL
038150     MOVE RTB-VERSION(C4-I1)   TO SSE-VERSION
038160     MOVE RTB-CHAIN-POS(C4-I1) TO SSE-CHAIN-POS
038170     MOVE C4-I1 TO C4-I2
038180     PERFORM C021-SHIFT-UP
038190         UNTIL C4-I2 < 2
038200         OR RTB-PRIORITY(C4-I2 - 1) NOT > SSE-PRIORITY
038210     MOVE SSE-RULE-ID         TO RTB-RULE-ID(C4-I2)
038220     MOVE SSE-RULE-NAME       TO RTB-RULE-NAME(C4-I2)
038230     MOVE SSE-PRIORITY        TO RTB-PRIORITY(C4-I2)
038240     MOVE SSE-COND-OPER       TO RTB-COND-OPER(C4-I2)
038250     MOVE SSE-COND-KEY        TO RTB-COND-KEY(C4-I2)
038260     MOVE SSE-COND-VAL        TO RTB-COND-VAL(C4-I2)
038270     MOVE SSE-ACT-CODE        TO RTB-ACT-CODE(C4-I2)
038280     MOVE SSE-ACT-KEY         TO RTB-ACT-KEY(C4-I2)
038290     MOVE SSE-ACT-VAL         TO RTB-ACT-VAL(C4-I2)
038300     MOVE SSE-VERSION         TO RTB-VERSION(C4-I2)
038310     MOVE SSE-CHAIN-POS       TO RTB-CHAIN-POS(C4-I2).
038320 C022-99.
038330     EXIT.
038340*
038350 C021-SHIFT-UP SECTION.
038400 C021-00.
038500     MOVE RTB-RULE-ID(C4-I2 - 1)   TO RTB-RULE-ID(C4-I2)
038600     MOVE RTB-RULE-NAME(C4-I2 - 1) TO RTB-RULE-NAME(C4-I2)
038700     MOVE RTB-PRIORITY(C4-I2 - 1)  TO RTB-PRIORITY(C4-I2)
038800     MOVE RTB-COND-OPER(C4-I2 - 1) TO RTB-COND-OPER(C4-I2)
038900     MOVE RTB-COND-KEY(C4-I2 - 1)  TO RTB-COND-KEY(C4-I2)
039000     MOVE RTB-COND-VAL(C4-I2 - 1)  TO RTB-COND-VAL(C4-I2)
039100     MOVE RTB-ACT-CODE(C4-I2 - 1)  TO RTB-ACT-CODE(C4-I2)
039200     MOVE RTB-ACT-KEY(C4-I2 - 1)   TO RTB-ACT-KEY(C4-I2)
039300     MOVE RTB-ACT-VAL(C4-I2 - 1)   TO RTB-ACT-VAL(C4-I2)
039400     MOVE RTB-VERSION(C4-I2 - 1)   TO RTB-VERSION(C4-I2)
039500     MOVE RTB-CHAIN-POS(C4-I2 - 1) TO RTB-CHAIN-POS(C4-I2)
039600     SUBTRACT 1 FROM C4-I2.
039700 C021-99.
039800     EXIT.
039900*
040000*-------------------------------------------------------------*
040010* F120-OPEN-MAIN-FILES - DIE DREI OPENS SIND EINE REIHENFOLGE,
040020* KEINE DREI UNABHAENGIGEN PRUEFUNGEN; SCHLAEGT EINER FEHL,
040030* LOHNT SICH DAS OEFFNEN DER RESTLICHEN NICHT MEHR, DESHALB
040040* SPRINGT JEDER FEHLERZWEIG DIREKT NACH F120-99, STATT DURCH
040050* DIE VERBLEIBENDEN IFs DURCHZUFALLEN (DIESELBE ABKUERZUNG,
040060* DIE DAS ALTE ANODRV0O SCHON UEBER SEINE EIGENE OPEN-
040070* REIHENFOLGE VERWENDETE).  F910-CLOSE-FILES SCHLIESST NUR,
040080* WAS LAUT SEINEM -OPEN-SW TATSAECHLICH GEOEFFNET WURDE, EIN
040090* UEBERSPRUNGENES SPAETERES OPEN IST DAHER UNGEFAEHRLICH.
040100*-------------------------------------------------------------*
040200 F120-OPEN-MAIN-FILES SECTION.
040300 F120-00.
040400     OPEN INPUT DATAIN-FILE
040500     IF DATAIN-OK
040600         MOVE "Y" TO DATAIN-OPEN-SW
040700     ELSE
040800         DISPLAY K-MODUL " UNABLE TO OPEN DATAIN, STATUS "
040900                 DATAIN-STATUS
041000         SET PRG-ABORT TO TRUE
041010         GO TO F120-99
041100     END-IF
041200     OPEN OUTPUT RESULTOUT-FILE
041300     IF RESULTOUT-OK
041400         MOVE "Y" TO RESULTOUT-OPEN-SW
041500     ELSE
041600         DISPLAY K-MODUL " UNABLE TO OPEN RESULTOUT, STATUS "
041700                 RESULTOUT-STATUS
041800         SET PRG-ABORT TO TRUE
041810         GO TO F120-99
041900     END-IF
042000     OPEN OUTPUT FAULTLOG-FILE
042100     IF FAULTLOG-OK
042200         MOVE "Y" TO FAULTLOG-OPEN-SW
042300     ELSE
042400         DISPLAY K-MODUL " UNABLE TO OPEN FAULTLOG, STATUS "
042500                 FAULTLOG-STATUS
042600         SET PRG-ABORT TO TRUE
042700     END-IF.
042800 F120-99.
042900     EXIT.
043000*
043100 B100-PROCESS SECTION.
043200 B100-00.
043300     READ DATAIN-FILE
043400         AT END
043500             SET DATAIN-EOF TO TRUE
043600     END-READ
043700     PERFORM B105-PROCESS-ONE UNTIL DATAIN-EOF OR PRG-ABORT.
043710 B100-99.
043720     EXIT.
043730*
043740 B105-PROCESS-ONE SECTION.
043745 B105-00.
043750     IF DATAIN-FILE-REC-X NOT = SPACES
043800         PERFORM B110-ONE-RECORD
043850     END-IF
043900     IF NOT PRG-ABORT
044000         READ DATAIN-FILE
044100             AT END
044200                 SET DATAIN-EOF TO TRUE
044300         END-READ
044400     END-IF.
044450 B105-99.
044460     EXIT.
044470*
044700*-------------------------------------------------------------*
044800* B110-ONE-RECORD - EINE DATAIN-ZEILE DURCH DIE ENGINE.  LINK-RC
044900* 9999 BEDEUTET, DIE ENGINE KONNTE UEBERHAUPT NICHT LAUFEN (KEIN
045000* FEHLER GEGEN DIE ZEILE - EIN CALL-/LINKAGE-PROBLEM) UND
045050* BEENDET DEN GESAMTEN LAUF.
045100*-------------------------------------------------------------*
045200 B110-ONE-RECORD SECTION.
045300 B110-00.
045400     MOVE CORRESPONDING DATAIN-FILE-REC TO DATA-RECORD-WS
045500     ADD 1 TO TOT-RECORDS-PROCESSED
045600     INITIALIZE LINK-REC
045700     MOVE REC-ID          TO LINK-REC-ID
045800     MOVE REC-FIELD-1     TO LINK-REC-FIELD-1
045900     MOVE REC-FIELD-2     TO LINK-REC-FIELD-2
046000     MOVE REC-CURRENCY    TO LINK-REC-CURRENCY
046100     CALL "NEBENG0M" USING LINK-REC
046200     EVALUATE LINK-RC
046300         WHEN ZERO
046400             PERFORM B120-HANDLE-RESULT
046500         WHEN OTHER
046600             MOVE LINK-RC TO D-NUM4
046700             DISPLAY K-MODUL " ENGINE CALL FAILED, RC " D-NUM4
046800                     " " LINK-ABEND-TXT
046900             SET PRG-ABORT TO TRUE
047000     END-EVALUATE.
047100 B110-99.
047200     EXIT.
047300*
047400 B120-HANDLE-RESULT SECTION.
047500 B120-00.
047600     MOVE REC-ID             TO RES-REC-ID
047700     MOVE LINK-RULES-FIRED   TO RES-RULES-FIRED
047800     MOVE LINK-FIELD-1-OUT   TO RES-FIELD-1
047900     MOVE LINK-FIELD-2-OUT   TO RES-FIELD-2
048000     MOVE LINK-LAST-RULE-ID  TO RES-LAST-RULE-ID
048100     MOVE LINK-STATUS-OUT    TO RES-STATUS
048200     MOVE CORRESPONDING RESULT-RECORD-WS TO RESULTOUT-FILE-REC
048300     WRITE RESULTOUT-FILE-REC
048400     IF NOT RESULTOUT-OK
048500         DISPLAY K-MODUL " RESULTOUT WRITE ERROR, STATUS "
048600                 RESULTOUT-STATUS
048650         DISPLAY K-MODUL " REJECTED ROW: " RESULTOUT-FILE-REC-X
048700         SET PRG-ABORT TO TRUE
048800     END-IF
048900     ADD LINK-RULES-FIRED TO TOT-RULES-FIRED
049000     IF RES-INTERRUPTED
049100         ADD 1 TO TOT-RECORDS-INTERRUPTED
049200     END-IF
049300     PERFORM B121-LOG-ONE-FAULT VARYING C4-I1 FROM 1 BY 1
049400             UNTIL C4-I1 > LINK-FAULT-COUNT.
050200 B120-99.
050300     EXIT.
050310*
050320 B121-LOG-ONE-FAULT SECTION.
050330 B121-00.
050340     MOVE REC-ID                TO FLT-REC-ID
050350     MOVE LFE-RULE-ID(C4-I1)    TO FLT-RULE-ID
050360     MOVE LFE-ERROR-CODE(C4-I1) TO FLT-ERROR-CODE
050370     MOVE LFE-CATEGORY(C4-I1)   TO FLT-CATEGORY
050380     MOVE LFE-MESSAGE(C4-I1)    TO FLT-MESSAGE
050390     PERFORM Z100-WRITE-FAULTLOG.
050400 B121-99.
050410     EXIT.
050420*
050500 Z100-WRITE-FAULTLOG SECTION.
050600 Z100-00.
050700     MOVE CORRESPONDING FAULT-LOG-WS TO FAULTLOG-FILE-REC
050800     WRITE FAULTLOG-FILE-REC
050900     IF NOT FAULTLOG-OK
051000         DISPLAY K-MODUL " FAULTLOG WRITE ERROR, STATUS "
051100                 FAULTLOG-STATUS
051200         SET PRG-ABORT TO TRUE
051300     END-IF
051400     EVALUATE TRUE
051500         WHEN FLT-CAT-LOGIC
051600             ADD 1 TO TOT-LOGIC-FAULTS
051700         WHEN FLT-CAT-CONFIG
051800             ADD 1 TO TOT-CONFIG-FAULTS
051900         WHEN FLT-CAT-ENGINE
052000             ADD 1 TO TOT-ENGINE-FAULTS
052100         WHEN FLT-CAT-EXTERNAL
052200             ADD 1 TO TOT-EXTERNAL-FAULTS
052300         WHEN FLT-CAT-CONTROL
052400             ADD 1 TO TOT-CONTROL-FAULTS
052500         WHEN OTHER
052600             CONTINUE
052700     END-EVALUATE.
052800 Z100-99.
052900     EXIT.
052950*
052960*-------------------------------------------------------------*
053010* B090-CLOSING - F910-CLOSE-FILES UND P100-WRITE-SUMMARY LAUFEN
053020* IMMER ZUSAMMEN UND IN DIESER REIHENFOLGE, EIN PERFORM ... THRU
053030* UEBER DEN BEREICH STEHT DESHALB FUER ZWEI GETRENNTE PERFORMS
053040* (DIESELBE BEREICHS-PERFORM-GEWOHNHEIT, DIE DAS ALTE ANODRV0O
053050* BEI SEINEM NACHLAUF VERWENDETE).
053060*-------------------------------------------------------------*
053100 B090-CLOSING SECTION.
053200 B090-00.
053300     PERFORM F910-CLOSE-FILES THRU P100-99.
053500 B090-99.
053600     EXIT.
053700*
053800 F910-CLOSE-FILES SECTION.
053900 F910-00.
054000     IF RULETAB-OPEN-SW = "Y"
054100         CLOSE RULETAB-FILE
054200     END-IF
054300     IF DATAIN-OPEN-SW = "Y"
054400         CLOSE DATAIN-FILE
054500     END-IF
054600     IF RESULTOUT-OPEN-SW = "Y"
054700         CLOSE RESULTOUT-FILE
054800     END-IF
054900     IF FAULTLOG-OPEN-SW = "Y"
055000         CLOSE FAULTLOG-FILE
055100     END-IF.
055200 F910-99.
055300     EXIT.
055400*
055500*-------------------------------------------------------------*
055600* P100-WRITE-SUMMARY - ABSCHLUSSBERICHT DES LAUFS, STEUERUNGS-
055700* SUMMEN NACH FLT-CATEGORY.  NUR DISPLAY - DIESER JOB HAT
055800* KEINEN DRUCKSPOOLER ANGESCHLOSSEN, GENAUSO WIE DIE ALTE
055850* ANODRV0O-ZUSAMMENFASSUNG.
055900*-------------------------------------------------------------*
056000 P100-WRITE-SUMMARY SECTION.
056100 P100-00.
056200     MOVE TOT-RECORDS-PROCESSED   TO REP-RECORDS-PROCESSED
056300     MOVE TOT-RULES-FIRED         TO REP-RULES-FIRED
056400     MOVE TOT-RECORDS-INTERRUPTED TO REP-RECORDS-INTERRUPTED
056500     MOVE TOT-LOGIC-FAULTS        TO REP-LOGIC-FAULTS
056600     MOVE TOT-CONFIG-FAULTS       TO REP-CONFIG-FAULTS
056700     MOVE TOT-ENGINE-FAULTS       TO REP-ENGINE-FAULTS
056800     MOVE TOT-EXTERNAL-FAULTS     TO REP-EXTERNAL-FAULTS
056900     MOVE TOT-CONTROL-FAULTS      TO REP-CONTROL-FAULTS
057000     DISPLAY " "
057100     DISPLAY "NEBDRV0O - RULE EVALUATION BATCH RUN SUMMARY"
057200     STRING "RECORDS PROCESSED ........... " DELIMITED BY SIZE
057300            REP-RECORDS-PROCESSED          DELIMITED BY SIZE
057400            INTO ZEILE
057500     DISPLAY ZEILE
057600     STRING "RULES FIRED (TOTAL) .......... " DELIMITED BY SIZE
057700            REP-RULES-FIRED                DELIMITED BY SIZE
057800            INTO ZEILE
057900     DISPLAY ZEILE
058000     STRING "RECORDS INTERRUPTED ........... " DELIMITED BY SIZE
058100            REP-RECORDS-INTERRUPTED        DELIMITED BY SIZE
058200            INTO ZEILE
058300     DISPLAY ZEILE
058400     DISPLAY "FAULTS BY CATEGORY:"
058500     STRING "  LOGIC .............. " DELIMITED BY SIZE
058600            REP-LOGIC-FAULTS            DELIMITED BY SIZE
058700            INTO ZEILE
058800     DISPLAY ZEILE
058900     STRING "  CONFIGURATION ...... " DELIMITED BY SIZE
059000            REP-CONFIG-FAULTS           DELIMITED BY SIZE
059100            INTO ZEILE
059200     DISPLAY ZEILE
059300     STRING "  ENGINE ............. " DELIMITED BY SIZE
059400            REP-ENGINE-FAULTS           DELIMITED BY SIZE
059500            INTO ZEILE
059600     DISPLAY ZEILE
059700     STRING "  EXTERNAL ........... " DELIMITED BY SIZE
059800            REP-EXTERNAL-FAULTS         DELIMITED BY SIZE
059900            INTO ZEILE
060000     DISPLAY ZEILE
060100     STRING "  CONTROL ............ " DELIMITED BY SIZE
060200            REP-CONTROL-FAULTS          DELIMITED BY SIZE
060300            INTO ZEILE
060400     DISPLAY ZEILE.
060500 P100-99.
060600     EXIT.
