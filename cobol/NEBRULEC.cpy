000100******************************************************************
000200* NEBRULEC                                                    (C)
000300*-------------------------------------------------------------*
000400* LETZTE AENDERUNG :: 1987-02-11
000500* LETZTE VERSION   :: A.02.00
000600* KURZBESCHREIBUNG :: SATZBILD FUER EINE RULETAB-ZEILE (EINE
000700*                     REGEL) UND DIE DARAUS AUFGEBAUTE EXTERNE
000750*                     REGELTABELLE
000800* AUFTRAG          :: NEB-0001
000900*-------------------------------------------------------------*
001000* VERS.  | DATUM    | VON | KOMMENTAR                         *
001100*--------|----------|-----|-----------------------------------*
001200* A.00.00|1985-06-03| JCS | ERSTERSTELLUNG - RULE-ENTRY-WS     *  NEB-0001
001300* A.01.00|1986-04-22| RGM | RULE-TABLE-BUFFER EXTERN GEMACHT   *  NEB-0001
001400*        |          |     | (SIEHE SRC-LINES-BUFFER IN         *  NEB-0001
001500*        |          |     | SSFANO0M), DAMIT TREIBER UND ENGINE*  NEB-0001
001600*        |          |     | EINE TABELLE TEILEN, OHNE SIE ERNEUT* NEB-0001
001700*        |          |     | ZU KOPIEREN.                       *  NEB-0001
001800* A.02.00|1987-02-11| JCS | CFG-VALID-OPER/-ACT 88-STUFEN      *  NEB-0001
001900*        |          |     | ERGAENZT GEMAESS AUFTRAG NEB-0001. *  NEB-0001
002000*--------|----------|-----|-----------------------------------*
002100*                                                             *
002200* EINE ZEILE DER RULETAB-REGELTABELLE.  NIEDRIGERE RULE-       *
002300* PRIORITY LAEUFT VOR HOEHEREN WERTEN (VORBESETZUNG NULL, WENN *
002400* DAS FELD LEER/NULL IST).  RULE-COND-OPER UND RULE-ACT-CODE   *
002500* WERDEN GEGEN DIE FESTEN 88-STUFEN-LISTEN UNTEN GEPRUEFT; EIN *
002600* NICHT GELISTETER WERT IST EIN KONFIGURATIONSFEHLER E-CFG-001 *
002700* (SIEHE NEBENG0E, C100/C200).                                *
002800*                                                             *
002900* FELDBREITEN SUMMIEREN SICH AUF 102 BYTE; FILLER-18 FUELLT    *
003000* AUF DIE 120-BYTE RULETAB-SATZLAENGE AUS DER FILES SECTION    *
003100* AUF.                                                        *
003200******************************************************************
003300 01          RULE-ENTRY-WS.
003400     05      RULE-ID             PIC X(10).
003500     05      RULE-NAME           PIC X(30).
003600     05      RULE-PRIORITY       PIC S9(04).
003700     05      RULE-ENABLED        PIC X(01).
003800          88 RULE-IS-ENABLED              VALUE "Y".
003900          88 RULE-IS-DISABLED             VALUE "N" " ".
004000     05      RULE-COND-CODE      PIC X(04).
004100     05      RULE-COND-KEY       PIC X(15).
004200     05      RULE-COND-OPER      PIC X(02).
004300          88 CFG-VALID-OPER               VALUE "EQ" "NE" "GT"
004400                                          "LT" "GE" "LE" "AL"
004500                                          "NV".
004600     05      RULE-COND-VAL       PIC S9(09)V99 COMP-3.
004700     05      RULE-ACT-CODE       PIC X(04).
004800          88 CFG-VALID-ACT                VALUE "SETV" "NOOP"
004900                                          "STOP".
005000     05      RULE-ACT-KEY        PIC X(15).
005100     05      RULE-ACT-VAL        PIC S9(09)V99 COMP-3.
005200     05      RULE-VERSION        PIC X(05).
005300     05      FILLER              PIC X(18).
005400*-------------------------------------------------------------*
005500* GUELTIGE FELDNAMEN FUER RULE-COND-KEY/RULE-ACT-KEY - NUR DIE
005600* ZWEI NUMERISCHEN COMP-3 FELDER DES KONTEXTS SIND ERLAUBT;
005700* JEDER ANDERE WERT IST EIN LOGIKFEHLER E-LOG-001 (SIEHE C300
005800* IN NEBENG0E), KEIN KONFIGURATIONSFEHLER.
005900*-------------------------------------------------------------*
006000 01          VALID-CONTEXT-KEY.
006100     05      VCK-KEY             PIC X(15).
006200          88 CFG-VALID-FIELD-KEY          VALUE "FIELD1" "FIELD2".
006250     05      FILLER              PIC X(01).
006300*-------------------------------------------------------------*
006400* DIE GELADENE REGELTABELLE - NUR AUF RULE-ENABLED = 'Y'
006500* GEFILTERT UND AUFSTEIGEND NACH RULE-PRIORITY SORTIERT.
006600* EXTERN GEMACHT, DAMIT NEBDRV0E (LADEN/SORTIEREN) UND NEBENG0E
006700* (JE SATZ AUSWERTEN) DIESELBE TABELLE IM SPEICHER SEHEN, OHNE
006800* SIE UEBER LINK-REC ZU UEBERGEBEN - DIESELBE IDEE WIE
006900* SRC-LINES-BUFFER EXTERN IM ALTEN SSFANO0M-MODUL.
007000*-------------------------------------------------------------*
007100 01          RULE-TABLE-BUFFER IS EXTERNAL.
007200     05      RULE-TABLE-ENTRY OCCURS 500 TIMES.
007300         10  RTB-RULE-ID         PIC X(10).
007400         10  RTB-RULE-NAME       PIC X(30).
007500         10  RTB-PRIORITY        PIC S9(04).
007550         10  RTB-COND-CODE       PIC X(04).
007560*           AUS RULE-COND-CODE BEIM LADEN UEBERNOMMEN (SIEHE
007570*           C011-LOAD-ONE-ROW IN NEBDRV0E), ABER NIRGENDS
007580*           GEPRUEFT ODER VERZWEIGT - DIESE TABELLENGESTEUERTE
007590*           ENGINE WAEHLT IHREN VERGLEICH DIREKT UEBER
007595*           RTB-COND-OPER AUS, RTB-COND-CODE FAEHRT ALSO NUR
007598*           MIT UND WIRD NUR FUER DIE CFG-FEHLERMELDUNG IN
007599*           NEBENG0E (C105) VERWENDET.
007600         10  RTB-COND-OPER       PIC X(02).
007700         10  RTB-COND-KEY        PIC X(15).
007800         10  RTB-COND-VAL        PIC S9(09)V99 COMP-3.
007900         10  RTB-ACT-CODE        PIC X(04).
008000         10  RTB-ACT-KEY         PIC X(15).
008100         10  RTB-ACT-VAL         PIC S9(09)V99 COMP-3.
008200         10  RTB-VERSION         PIC X(05).
008300         10  RTB-CHAIN-POS       PIC S9(04) COMP.
008400*           1 = ERSTE AKTION EINER RULE-ID-KETTE, >1 = EINE
008500*           NACHFOLGENDE AKTION DERSELBEN RULE-ID (STAND-IN FUER
008600*           EINE MEHRFACH-AKTIONS-KETTE AN EINER REGEL).
008650         10  FILLER              PIC X(01).
008700 77          MAX-RULE-ENTRIES    PIC S9(04) COMP VALUE 500.
008800 77          RULE-TABLE-COUNT    PIC S9(04) COMP VALUE ZERO.
